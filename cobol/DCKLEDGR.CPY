000100*****************************************************************
000200* Copybook name:   DCKLEDGR
000300* Original author: R. KOVACS
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/14/89  KOVACS        Created for the deck-tally rewrite
000900* 07/19/94  TAMBURRO      Added DCKL-FILLER pad per shop std
001000*
001100* One line of the Deck-ID ledger file (DECKLDGR DD).  The ledger
001200* is read in full at job start by DECKIDGN to build the in-core
001300* used-ID table, then extended (never rewritten) as each new
001400* Deck ID is issued.
001500*****************************************************************
001600 01  DECKLDGR-RECORD.
001700     05  DCKL-DECK-ID            PIC 9(9).
001800     05  FILLER                  PIC X(71).
001900
