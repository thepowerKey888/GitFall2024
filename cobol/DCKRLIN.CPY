000100*****************************************************************
000200* Copybook name:   DCKRLIN
000300* Original author: D. MARSH
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 11/30/96  MARSH         Created for the deck-tally report
000900* 02/08/98  MARSH         Banner widened to match ACCTRPT style
001000* 06/21/02  PELLETIER     Added VOID line per CR-3305
001100* 08/14/02  PELLETIER     Banner table and Deck ID print line
001200*                         moved out to DCKRBAN - this copybook
001300*                         was COPYed straight into the FD right
001400*                         along with REPTOUT-RECORD, and every
001500*                         01-level a COPY brings in under an FD
001600*                         shares that same slot instead of being
001700*                         its own work area, CR-3305
001800*
001900* The printed report (REPTOUT DD) is one PIC X(80) line per
002000* record.  This copybook holds only the physical FD record now;
002100* DCKRBAN, COPYed under WORKING-STORAGE SECTION instead, is
002200* where the banner rows and the Deck ID print line actually
002300* live - the same separation ACCTRPT keeps between its own
002400* print-line record and its own report-header-lines.
002500*****************************************************************
002600 01  REPTOUT-RECORD.
002700     05  REPORT-LINE             PIC X(78).
002800     05  FILLER                  PIC X(02).
002900
