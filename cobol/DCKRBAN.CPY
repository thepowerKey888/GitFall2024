000100*****************************************************************
000200* Copybook name:   DCKRBAN
000300* Original author: D. MARSH
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 08/14/02  PELLETIER     Split out of DCKRLIN so the banner
000900*                         table and the Deck ID print line stop
001000*                         sharing storage with REPTOUT-RECORD -
001100*                         COPY DCKRLIN was bringing all three
001200*                         01-levels into the FD together, and an
001300*                         FD only gives the first 01 its own
001400*                         slot, CR-3305
001500*
001600* RPT-BANNER-LINES holds the fixed banner/title rows as a table
001700* the same way ACCTRPT builds its own report headers, so
001800* DCKRPT can PERFORM VARYING the banner out instead of writing
001900* three separate MOVE/WRITE pairs.  RPT-WK-DECKID-LINE prints
002000* the Deck ID exactly 9 digits wide, no zero suppression - it is
002100* an identifier, not an amount.  The total-cost line is built
002200* separately in DCKRPT's 300-WRITE-VALID-REPORT, using WS-COST-
002300* DISPLAY, since that value is a plain count and takes zero
002400* suppression instead.  These are WORKING-STORAGE items, never
002500* attached to the REPTOUT FD, so DCKRPT can build a line in here
002600* and MOVE it to REPORT-LINE the same way every other report
002700* line in this program gets built.
002800*****************************************************************
002900 01  RPT-BANNER-LINES.
003000     02  RPT-BANNER-LN1  PIC X(78)
003100         VALUE "======================================".
003200     02  FILLER          PIC X(02).
003300     02  RPT-BANNER-LN2  PIC X(78)
003400         VALUE "SLAY THE SPIRE DECK COST TALLY REPORT".
003500     02  FILLER          PIC X(02).
003600     02  RPT-BANNER-LN3  PIC X(78)
003700         VALUE "======================================".
003800     02  FILLER          PIC X(02).
003900 01  FILLER REDEFINES RPT-BANNER-LINES.
004000     02  RPT-BANNER-ROW OCCURS 3 TIMES
004100                        INDEXED BY RPT-BANNER-IDX
004200                        PIC X(80).
004300*
004400 01  RPT-WK-DECKID-LINE.
004500     05  RPT-WK-DECKID-LABEL     PIC X(9)    VALUE "Deck ID: ".
004600     05  RPT-WK-DECKID-VALUE     PIC 9(9).
004700     05  FILLER                  PIC X(62).
004800
