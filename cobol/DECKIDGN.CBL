000100*****************************************************************
000200* Program name:    DECKIDGN
000300* Original author: R. KOVACS
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/14/89  KOVACS        Created for the deck-tally rewrite,
000900*                         replaces the old hand-assigned deck
001000*                         numbers kept on the shop whiteboard
001100* 05/02/89  KOVACS        Retry loop added - first cut stopped
001200*                         the run on the first collision instead
001300*                         of drawing again
001400* 09/02/91  ALVARI        Ledger now opened EXTEND instead of
001500*                         rewritten, CR-1140 (old version lost
001600*                         every ID issued before an abend)
001700* 01/06/99  MARSH         Y2K review - DECK-ID is a plain 9-digit
001800*                         counter, not a date, no change needed
001900* 11/30/96  TAMBURRO      Candidate now written to IDCTLF before
002000*                         STOP RUN so DCKRPT always has an ID to
002100*                         print, even on a VOID deck, CR-2210
002200* 06/21/02  TAMBURRO      WS-DRAW-LIMIT raised to 50000 - a ledger
002300*                         getting close to full was hitting the
002400*                         old 10000-draw ceiling and abending the
002500*                         whole job instead of just drawing again,
002600*                         CR-3305
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     DECKIDGN.
003000 AUTHOR.         R. KOVACS.
003100 INSTALLATION.   MID-STATE DATA CENTER.
003200 DATE-WRITTEN.   03/14/1989.
003300 DATE-COMPILED.  03/14/1989.
003400 SECURITY.       NON-CONFIDENTIAL.
003500*****************************************************************
003600* Step 1 of job TALYJOB.  Issues this run's Deck ID: loads every
003700* ID already on the ledger, draws 9-digit candidates until one
003800* is not on the ledger, appends it, and hands it forward to step
003900* 3 (DCKRPT) on the IDCTLF control file.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL LEDGER-FILE ASSIGN TO DECKLDGR
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-LEDGER-STATUS.
005200     SELECT IDCTL-FILE    ASSIGN TO IDCTLF
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-IDCTL-STATUS.
005500*
005600* //TALYJOB  JOB 1,NOTIFY=&SYSUID
005700* //***************************************************/
005800* //STEP010 EXEC PGM=DECKIDGN
005900* //DECKLDGR  DD DSN=&SYSUID..DECKTLY.LEDGER,DISP=SHR
006000* //IDCTLF    DD DSN=&SYSUID..DECKTLY.IDCTL,DISP=(NEW,PASS)
006100* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
006200* //CEEDUMP   DD DUMMY
006300* //SYSUDUMP  DD DUMMY
006400* //***************************************************/
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  LEDGER-FILE
006900     RECORD CONTAINS 80 CHARACTERS RECORDING MODE F.
007000     COPY DCKLEDGR.
007100*
007200 FD  IDCTL-FILE
007300     RECORD CONTAINS 10 CHARACTERS RECORDING MODE F.
007400 01  IDCTL-RECORD.
007500     05  IDCTL-DECK-ID           PIC 9(9).
007600     05  FILLER                  PIC X(01).
007700 01  FILLER REDEFINES IDCTL-RECORD.
007800     05  IDCTL-RECORD-X          PIC X(10).
007900*
008000 WORKING-STORAGE SECTION.
008100     COPY DCKWORK.
008200*
008300 01  WS-FILE-STATUSES.
008400     05  WS-LEDGER-STATUS        PIC XX      VALUE "00".
008500         88  WS-LEDGER-OK               VALUE "00".
008600         88  WS-LEDGER-EOF              VALUE "10".
008700         88  WS-LEDGER-NOT-FOUND        VALUE "35".
008800     05  WS-IDCTL-STATUS         PIC XX      VALUE "00".
008900         88  WS-IDCTL-OK                VALUE "00".
009000     05  FILLER                  PIC X(02).
009100*
009200 01  WS-RETRY-COUNTERS.
009300     05  WS-DRAW-COUNT           PIC 9(5) COMP VALUE ZERO.
009400     05  WS-DRAW-LIMIT           PIC 9(5) COMP VALUE 50000.
009500     05  FILLER                  PIC X(02).
009600*
009700 01  WS-SEED-WORK.
009800     05  WS-RANDOM-SEED          PIC 9V9(9).
009900     05  FILLER                  PIC X(01).
010000*
010100 PROCEDURE DIVISION.
010200 100-MAIN-PARA.
010300     PERFORM 110-TITLE-SCREEN.
010400     PERFORM 200-OPEN-FILES.
010500     PERFORM 210-LOAD-USED-IDS THRU 210-EXIT.
010600     PERFORM 300-GENERATE-CANDIDATE THRU 300-EXIT.
010700     PERFORM 400-APPEND-LEDGER.
010800     PERFORM 500-WRITE-ID-CONTROL.
010900     PERFORM 900-CLOSE-FILES.
011000     PERFORM 999-END-PGM.
011100*
011200 110-TITLE-SCREEN.
011300     DISPLAY SPACES.
011400     DISPLAY "***** DECKIDGN - DECK ID ASSIGNMENT STEP *****".
011500     DISPLAY "RUNNING AS STEP010 OF JOB TALYJOB".
011600*
011700 200-OPEN-FILES.
011800     OPEN INPUT LEDGER-FILE.
011900     OPEN OUTPUT IDCTL-FILE.
012000*
012100* 210-LOAD-USED-IDS reads the whole ledger into WK-DECK-ID-TABLE
012200* before the first candidate is ever drawn, so that even an ID
012300* issued one second ago in this same run cannot be reissued.
012400* A missing ledger (this job's very first run) is not an error -
012500* it just means the used-ID table starts out empty.
012600 210-LOAD-USED-IDS.
012700     IF WS-LEDGER-NOT-FOUND
012800        GO TO 210-EXIT
012900     END-IF.
013000     PERFORM 220-READ-LEDGER THRU 220-EXIT.
013100     PERFORM 215-STORE-AND-READ THRU 215-EXIT
013200         UNTIL WS-LEDGER-EOF.
013300 210-EXIT.
013400     EXIT.
013500*
013600 215-STORE-AND-READ.
013700     PERFORM 230-STORE-USED-ID.
013800     PERFORM 220-READ-LEDGER THRU 220-EXIT.
013900 215-EXIT.
014000     EXIT.
014100*
014200 220-READ-LEDGER.
014300     READ LEDGER-FILE
014400         AT END
014500             MOVE "10" TO WS-LEDGER-STATUS
014600     END-READ.
014700 220-EXIT.
014800     EXIT.
014900*
015000 230-STORE-USED-ID.
015100     ADD 1 TO WK-DECK-ID-COUNT.
015200     SET WK-DECK-ID-IDX TO WK-DECK-ID-COUNT.
015300     MOVE DCKL-DECK-ID TO WK-USED-DECK-ID (WK-DECK-ID-IDX).
015400*
015500* 300-GENERATE-CANDIDATE draws a 9-digit candidate seeded off the
015600* current hundredths-of-a-second (the RNG idiom this shop's old
015700* RNDDRAW subroutine used, carried forward here), checks it
015800* against every ID already known to WK-DECK-ID-TABLE, and draws
015900* again on a collision.  WS-DRAW-LIMIT is only there to keep an
016000* impossible all-IDs-used ledger from looping forever.
016100 300-GENERATE-CANDIDATE.
016200     SET WK-CANDIDATE-IS-DUPLICATE TO TRUE.
016300     PERFORM 310-DRAW-ONE-CANDIDATE THRU 310-EXIT
016400         UNTIL WK-CANDIDATE-IS-UNIQUE
016500            OR WS-DRAW-COUNT > WS-DRAW-LIMIT.
016600 300-EXIT.
016700     EXIT.
016800*
016900 310-DRAW-ONE-CANDIDATE.
017000     ADD 1 TO WS-DRAW-COUNT.
017100     MOVE FUNCTION CURRENT-DATE TO WK-CURRENT-DATETIME.
017200     COMPUTE WS-RANDOM-SEED =
017300         FUNCTION RANDOM(WK-DT-HUND-SEC + WS-DRAW-COUNT).
017400     COMPUTE WK-CANDIDATE-ID-NUM =
017500         FUNCTION INTEGER(WS-RANDOM-SEED * 999999999).
017600     PERFORM 320-CHECK-CANDIDATE THRU 320-EXIT.
017700 310-EXIT.
017800     EXIT.
017900*
018000 320-CHECK-CANDIDATE.
018100     SET WK-CANDIDATE-IS-UNIQUE TO TRUE.
018200     SET WK-DECK-ID-IDX TO 1.
018300     PERFORM 330-COMPARE-ONE-ID THRU 330-EXIT
018400         VARYING WK-DECK-ID-IDX FROM 1 BY 1
018500         UNTIL WK-DECK-ID-IDX > WK-DECK-ID-COUNT
018600            OR WK-CANDIDATE-IS-DUPLICATE.
018700 320-EXIT.
018800     EXIT.
018900*
019000 330-COMPARE-ONE-ID.
019100     IF WK-CANDIDATE-ID-NUM = WK-USED-DECK-ID (WK-DECK-ID-IDX)
019200        SET WK-CANDIDATE-IS-DUPLICATE TO TRUE
019300     END-IF.
019400 330-EXIT.
019500     EXIT.
019600*
019700* 400-APPEND-LEDGER writes the candidate to the ledger before it
019800* is handed back for report use (the persistence rule) and adds
019900* it to the in-core table so this same run can never draw it a
020000* second time for a later deck.
020100 400-APPEND-LEDGER.
020200     ADD 1 TO WK-DECK-ID-COUNT.
020300     SET WK-DECK-ID-IDX TO WK-DECK-ID-COUNT.
020400     MOVE WK-CANDIDATE-ID-NUM TO WK-USED-DECK-ID (WK-DECK-ID-IDX).
020500     CLOSE LEDGER-FILE.
020600     OPEN EXTEND LEDGER-FILE.
020700     MOVE WK-CANDIDATE-ID-NUM TO DCKL-DECK-ID.
020800     WRITE DECKLDGR-RECORD.
020900*
021000 500-WRITE-ID-CONTROL.
021100     MOVE WK-CANDIDATE-ID-NUM TO IDCTL-DECK-ID.
021200     WRITE IDCTL-RECORD.
021300*
021400 900-CLOSE-FILES.
021500     CLOSE LEDGER-FILE.
021600     CLOSE IDCTL-FILE.
021700*
021800 999-END-PGM.
021900     DISPLAY "***** DECKIDGN - DECK ID ASSIGNMENT ENDS *****".
022000     STOP RUN.
022100
