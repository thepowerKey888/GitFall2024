000100*****************************************************************
000200* Program name:    SLAYTALY
000300* Original author: R. KOVACS
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/14/89  KOVACS        Created for the deck-tally rewrite,
000900*                         replaces the card-counting sheet the
001000*                         playtest desk used to fill out by hand
001100* 05/02/89  KOVACS        Added the 10-bad-card abort, too many
001200*                         garbled decks were running to EOF and
001300*                         wasting a full report
001400* 09/02/91  ALVARI        Card name widened to 40 bytes, CR-1140
001500* 07/19/94  TAMBURRO      Histogram now built once at EOF instead
001600*                         of bucket-by-bucket while reading -
001700*                         repeated names were double-counting
001800*                         the old way
001900* 01/06/99  MARSH         Y2K review - no date fields read or
002000*                         written here, no change required
002100* 11/30/96  PELLETIER     Control totals now written to TALYCTLF
002200*                         for DCKRPT instead of a shared work
002300*                         file, CR-2210
002400* 06/21/02  TAMBURRO      Reads IDCTLF and carries the Deck ID
002500*                         forward on CTL-DECK-ID, so DCKRPT only
002600*                         has to open one control file, CR-3305
002700* 08/14/02  PELLETIER     INVALST-TEXT widened from 78 to 80
002800*                         bytes to match INVALID-LINE-TEXT, an
002900*                         all-digit 80-byte line was losing its
003000*                         last two characters on the way out to
003100*                         INVALSTF, CR-3305
003200* 08/14/02  PELLETIER     Reworded the 300- and 720- paragraph
003300*                         headers, they were quoting the run book
003400*                         instead of just saying what the cap and
003500*                         the bucket rule do, CR-3305
003600*****************************************************************
003700* Step 2 of job TALYJOB.  Reads the deck input file one line at
003800* a time, normalizes and validates each line, tallies valid
003900* cards by name, and decides whether the deck is VALID or VOID.
004000* The Deck ID DECKIDGN issued rides forward on CTL-DECK-ID; the
004100* finished totals and histogram go out on TALYCTLF along with it,
004200* and the list of invalid lines goes out on INVALSTF.  Neither
004300* output file is read back in here - DCKRPT (step 3) picks up
004400* both.
004500*****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     SLAYTALY.
004800 AUTHOR.         R. KOVACS.
004900 INSTALLATION.   MID-STATE DATA CENTER.
005000 DATE-WRITTEN.   03/14/1989.
005100 DATE-COMPILED.  03/14/1989.
005200 SECURITY.       NON-CONFIDENTIAL.
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT DECKIN-FILE   ASSIGN TO DECKIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-DECKIN-STATUS.
006500     SELECT IDCTL-FILE    ASSIGN TO IDCTLF
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-IDCTL-STATUS.
006800     SELECT TALYCTL-FILE  ASSIGN TO TALYCTLF
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-TALYCTL-STATUS.
007100     SELECT INVALST-FILE  ASSIGN TO INVALSTF
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-INVALST-STATUS.
007400*
007500* //TALYJOB  JOB 1,NOTIFY=&SYSUID
007600* //***************************************************/
007700* //STEP020 EXEC PGM=SLAYTALY
007800* //DECKIN    DD DSN=&SYSUID..DECKTLY.INPUT(DECKCARD),DISP=SHR
007900* //IDCTLF    DD DSN=&SYSUID..DECKTLY.IDCTL,DISP=(OLD,PASS)
008000* //TALYCTLF  DD DSN=&SYSUID..DECKTLY.TALYCTL,DISP=(NEW,PASS)
008100* //INVALSTF  DD DSN=&SYSUID..DECKTLY.INVALST,DISP=(NEW,PASS)
008200* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
008300* //CEEDUMP   DD DUMMY
008400* //SYSUDUMP  DD DUMMY
008500* //***************************************************/
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  DECKIN-FILE
009000     RECORD CONTAINS 80 CHARACTERS RECORDING MODE F.
009100     COPY DCKCARD.
009200*
009300 FD  IDCTL-FILE
009400     RECORD CONTAINS 10 CHARACTERS RECORDING MODE F.
009500 01  IDCTL-RECORD.
009600     05  IDCTL-DECK-ID           PIC 9(9).
009700     05  FILLER                  PIC X(01).
009800*
009900 FD  TALYCTL-FILE
010000     RECORD CONTAINS 80 CHARACTERS RECORDING MODE F.
010100     COPY DCKCTL.
010200*
010300 FD  INVALST-FILE
010400     RECORD CONTAINS 82 CHARACTERS RECORDING MODE F.
010500 01  INVALST-RECORD.
010600     05  INVALST-TEXT            PIC X(80).
010700     05  FILLER                  PIC X(02).
010800*
010900 WORKING-STORAGE SECTION.
011000     COPY DCKWORK.
011100*
011200 01  WS-FILE-STATUSES.
011300     05  WS-DECKIN-STATUS        PIC XX      VALUE "00".
011400         88  WS-DECKIN-OK               VALUE "00".
011500         88  WS-DECKIN-EOF              VALUE "10".
011600     05  WS-IDCTL-STATUS         PIC XX      VALUE "00".
011700     05  WS-TALYCTL-STATUS       PIC XX      VALUE "00".
011800     05  WS-INVALST-STATUS       PIC XX      VALUE "00".
011900     05  FILLER                  PIC X(02).
012000*
012100 01  WS-NORMALIZE-WORK.
012200     05  WS-RAW-LINE             PIC X(80).
012300* WS-RAW-LINE-TBL gives 410-COPY-ONE-CHAR a byte-table view of
012400* WS-RAW-LINE so it can index a character at a time instead of
012500* reference-modifying the group item on every pass - the same
012600* REDEFINES-for-a-table habit KOVACS used on WK-DECK-ID-TABLE
012700* over in DCKWORK.
012800     05  WS-RAW-LINE-TBL REDEFINES WS-RAW-LINE
012900                         OCCURS 80 TIMES PIC X.
013000     05  WS-NORMAL-LINE          PIC X(80).
013100     05  WS-NORMAL-LEN           PIC 9(4) COMP.
013200     05  WS-SCAN-SUB             PIC 9(4) COMP.
013300     05  WS-ONE-CHAR             PIC X.
013400     05  WS-COST-LEN             PIC 9(4) COMP.
013500     05  WS-COST-VALUE           PIC 9(4) COMP.
013600     05  FILLER                  PIC X(02).
013700*
013800 77  WS-BUCKET-NBR                PIC 9 COMP VALUE ZERO.
013900*
014000 01  WS-ABORT-SWITCHES.
014100     05  WS-LINE-CAP-HIT-SW      PIC X       VALUE "N".
014200         88  WS-LINE-CAP-HIT            VALUE "Y".
014300     05  WS-INVALID-CAP-HIT-SW   PIC X       VALUE "N".
014400         88  WS-INVALID-CAP-HIT         VALUE "Y".
014500     05  FILLER                  PIC X(02).
014600*
014700 PROCEDURE DIVISION.
014800 100-MAIN-PARA.
014900     PERFORM 110-TITLE-SCREEN.
015000     PERFORM 200-OPEN-FILES.
015100     PERFORM 210-READ-ID-CONTROL.
015200     PERFORM 300-READ-AND-VALIDATE THRU 300-EXIT.
015300     PERFORM 650-SET-VALIDITY-FLAG.
015400     PERFORM 700-BUILD-HISTOGRAM THRU 700-EXIT.
015500     PERFORM 800-WRITE-CONTROL-OUTPUT THRU 800-EXIT.
015600     PERFORM 900-CLOSE-FILES.
015700     PERFORM 999-END-PGM.
015800*
015900 110-TITLE-SCREEN.
016000     DISPLAY SPACES.
016100     DISPLAY "***** SLAYTALY - DECK VALIDATE/TALLY STEP *****".
016200     DISPLAY "RUNNING AS STEP020 OF JOB TALYJOB".
016300*
016400 200-OPEN-FILES.
016500     OPEN INPUT DECKIN-FILE.
016600     OPEN INPUT IDCTL-FILE.
016700     OPEN OUTPUT TALYCTL-FILE.
016800     OPEN OUTPUT INVALST-FILE.
016900*
017000* 210-READ-ID-CONTROL picks up the Deck ID DECKIDGN already
017100* issued, so it can ride forward on CTL-DECK-ID instead of a
017200* second control file landing on DCKRPT.
017300 210-READ-ID-CONTROL.
017400     READ IDCTL-FILE.
017500     MOVE IDCTL-DECK-ID TO CTL-DECK-ID.
017600*
017700* 300-READ-AND-VALIDATE is the line-count cap / invalid-card cap
017800* loop.  It stops reading the moment either cap is exceeded - the
017900* cap only stops further reading, it does not undo any line
018000* already tallied, so on a sequential read that just means we
018100* stop PERFORMing this paragraph, we do not keep reading records
018200* we are about to throw away.
018300 300-READ-AND-VALIDATE.
018400     PERFORM 310-READ-DECKIN THRU 310-EXIT.
018500     PERFORM 320-VALIDATE-ONE-LINE THRU 320-EXIT
018600         UNTIL WS-DECKIN-EOF
018700            OR WS-LINE-CAP-HIT
018800            OR WS-INVALID-CAP-HIT.
018900 300-EXIT.
019000     EXIT.
019100*
019200* 320-VALIDATE-ONE-LINE carries one pass of the line-count cap /
019300* invalid-card cap check, and reads the next line only when
019400* neither cap has just been tripped - the cap check has to run
019500* before the next read, never after it.
019600 320-VALIDATE-ONE-LINE.
019700     ADD 1 TO WK-LINE-COUNT.
019800     IF WK-LINE-COUNT > 1000
019900        SET WS-LINE-CAP-HIT TO TRUE
020000     ELSE
020100        IF WK-INVALID-COUNT > 10
020200           SET WS-INVALID-CAP-HIT TO TRUE
020300        ELSE
020400           PERFORM 400-NORMALIZE-LINE
020500           PERFORM 500-PARSE-AND-TALLY THRU 500-EXIT
020600        END-IF
020700     END-IF.
020800     IF NOT WS-LINE-CAP-HIT AND NOT WS-INVALID-CAP-HIT
020900        PERFORM 310-READ-DECKIN THRU 310-EXIT
021000     END-IF.
021100 320-EXIT.
021200     EXIT.
021300*
021400 310-READ-DECKIN.
021500     READ DECKIN-FILE INTO WS-RAW-LINE
021600         AT END
021700             MOVE "10" TO WS-DECKIN-STATUS
021800     END-READ.
021900 310-EXIT.
022000     EXIT.
022100*
022200* 400-NORMALIZE-LINE strips every space and tab out of the line
022300* and lower-cases what is left, left-justified in WS-NORMAL-LINE.
022400* FUNCTION LOWER-CASE does the case fold; the whitespace strip is
022500* done a character at a time because COBOL has no single verb
022600* for "remove all occurrences of X", only INSPECT ... TALLYING
022700* and DELETE-by-replace, neither of which compacts the line.
022800 400-NORMALIZE-LINE.
022900     MOVE SPACES TO WS-NORMAL-LINE.
023000     MOVE ZERO TO WS-NORMAL-LEN.
023100     PERFORM 410-COPY-ONE-CHAR THRU 410-EXIT
023200         VARYING WS-SCAN-SUB FROM 1 BY 1
023300         UNTIL WS-SCAN-SUB > 80.
023400     MOVE FUNCTION LOWER-CASE(WS-NORMAL-LINE) TO WS-NORMAL-LINE.
023500*
023600 410-COPY-ONE-CHAR.
023700     MOVE WS-RAW-LINE-TBL (WS-SCAN-SUB) TO WS-ONE-CHAR.
023800     IF WS-ONE-CHAR NOT = SPACE AND WS-ONE-CHAR NOT = X"09"
023900        ADD 1 TO WS-NORMAL-LEN
024000        MOVE WS-ONE-CHAR TO WS-NORMAL-LINE (WS-NORMAL-LEN:1)
024100     END-IF.
024200 410-EXIT.
024300     EXIT.
024400*
024500* 500-PARSE-AND-TALLY applies the empty-line, missing-separator
024600* and cost-range rules, in that order, then either posts a valid
024700* line to the tally table or an invalid line to the invalid
024800* table - never both, and an invalid cost value NEVER reaches
024900* 550-POST-TALLY-ENTRY, per the exclusion rule.
025000 500-PARSE-AND-TALLY.
025100     IF WS-NORMAL-LEN = ZERO
025200        PERFORM 600-POST-INVALID-ENTRY
025300        GO TO 500-EXIT
025400     END-IF.
025500     MOVE ZERO TO CARD-SEP-COUNT-WK.
025600     INSPECT WS-NORMAL-LINE (1:WS-NORMAL-LEN)
025700         TALLYING CARD-SEP-COUNT-WK FOR ALL ":".
025800     IF CARD-SEP-COUNT-WK NOT = 1
025900        PERFORM 600-POST-INVALID-ENTRY
026000        GO TO 500-EXIT
026100     END-IF.
026200     MOVE SPACES TO CARD-NAME-WK CARD-COST-TEXT-WK.
026300     MOVE ZERO TO WS-COST-LEN.
026400     UNSTRING WS-NORMAL-LINE (1:WS-NORMAL-LEN) DELIMITED BY ":"
026500         INTO CARD-NAME-WK
026600              CARD-COST-TEXT-WK COUNT IN WS-COST-LEN.
026700     SET CARD-COST-NOT-NUMERIC TO TRUE.
026800     IF WS-COST-LEN > ZERO
026900        IF CARD-COST-TEXT-WK (1:WS-COST-LEN) IS NUMERIC
027000           SET CARD-COST-IS-NUMERIC TO TRUE
027100        END-IF
027200     END-IF.
027300     IF CARD-COST-NOT-NUMERIC
027400        PERFORM 600-POST-INVALID-ENTRY
027500        GO TO 500-EXIT
027600     END-IF.
027700     COMPUTE WS-COST-VALUE =
027800         FUNCTION NUMVAL(CARD-COST-TEXT-WK (1:WS-COST-LEN)).
027900     IF WS-COST-VALUE > 6
028000        PERFORM 600-POST-INVALID-ENTRY
028100        GO TO 500-EXIT
028200     END-IF.
028300     MOVE WS-COST-VALUE TO CARD-COST-WK.
028400     PERFORM 550-POST-TALLY-ENTRY.
028500 500-EXIT.
028600     EXIT.
028700*
028800* 550-POST-TALLY-ENTRY is the accumulation rule: a name already
028900* on the table gets the new cost added to what is there, a new
029000* name gets inserted with the parsed cost as its starting total.
029100 550-POST-TALLY-ENTRY.
029200     SET WK-TALLY-IDX TO 1.
029300     SEARCH WK-TALLY-ENTRY
029400         AT END
029500             ADD 1 TO WK-TALLY-COUNT
029600             SET WK-TALLY-IDX TO WK-TALLY-COUNT
029700             MOVE CARD-NAME-WK TO TALLY-CARD-NAME (WK-TALLY-IDX)
029800             MOVE CARD-COST-WK TO TALLY-CARD-COST (WK-TALLY-IDX)
029900         WHEN TALLY-CARD-NAME (WK-TALLY-IDX) = CARD-NAME-WK
030000             ADD CARD-COST-WK
030100                 TO TALLY-CARD-COST (WK-TALLY-IDX)
030200     END-SEARCH.
030300     ADD CARD-COST-WK TO WK-TOTAL-ENERGY-COST.
030400*
030500 600-POST-INVALID-ENTRY.
030600     ADD 1 TO WK-INVALID-COUNT.
030700     IF WK-INVALID-COUNT <= 11
030800        SET WK-INVALID-IDX TO WK-INVALID-COUNT
030900        MOVE WS-NORMAL-LINE TO INVALID-LINE-TEXT (WK-INVALID-IDX)
031000     END-IF.
031100*
031200* 650-SET-VALIDITY-FLAG applies the line-count cap and the
031300* invalid-card cap once, at the end of the read loop, exactly as
031400* the BATCH FLOW describes - step 300 only stops the reading,
031500* this paragraph is what actually marks the run VOID.
031600 650-SET-VALIDITY-FLAG.
031700     IF WK-LINE-COUNT > 1000 OR WK-INVALID-COUNT > 10
031800        SET WK-DECK-IS-VOID TO TRUE
031900        IF WK-LINE-COUNT > 1000
032000           SET WK-VOID-TOO-MANY-LINES TO TRUE
032100        ELSE
032200           SET WK-VOID-TOO-MANY-BAD-CARDS TO TRUE
032300        END-IF
032400     ELSE
032500        SET WK-DECK-IS-VALID TO TRUE
032600     END-IF.
032700*
032800* 700-BUILD-HISTOGRAM is rebuilt fresh from the finished tally
032900* table, once, rather than bucket-by-bucket as each card is
033000* read - TAMBURRO's 07/19/94 fix, see the maintenance log above.
033100 700-BUILD-HISTOGRAM.
033200     PERFORM 710-INIT-ONE-BUCKET
033300         VARYING WS-BUCKET-NBR FROM 0 BY 1
033400         UNTIL WS-BUCKET-NBR > 6.
033500     IF WK-DECK-IS-VALID
033600        PERFORM 720-CLASSIFY-ONE-ENTRY
033700            VARYING WK-TALLY-IDX FROM 1 BY 1
033800            UNTIL WK-TALLY-IDX > WK-TALLY-COUNT
033900     END-IF.
034000 700-EXIT.
034100     EXIT.
034200*
034300 710-INIT-ONE-BUCKET.
034400     SET WK-HIST-IDX TO WS-BUCKET-NBR.
034500     SET WK-HIST-IDX UP BY 1.
034600     MOVE WS-BUCKET-NBR TO HIST-COST-VALUE (WK-HIST-IDX).
034700     MOVE ZERO TO HIST-CARD-COUNT (WK-HIST-IDX).
034800*
034900* A tally entry whose accumulated cost has climbed past 6 (three
035000* repeats of a cost-2 card, say) matches no bucket below and is
035100* left out of the histogram the same way it would be left out if
035200* the SEARCH found nothing at EOF - only the seven 0-6 buckets
035300* are kept, nothing higher.
035400 720-CLASSIFY-ONE-ENTRY.
035500     SET WK-HIST-IDX TO 1.
035600     SEARCH WK-HIST-ENTRY
035700         WHEN HIST-COST-VALUE (WK-HIST-IDX) =
035800              TALLY-CARD-COST (WK-TALLY-IDX)
035900             ADD 1 TO HIST-CARD-COUNT (WK-HIST-IDX)
036000     END-SEARCH.
036100*
036200* 800-WRITE-CONTROL-OUTPUT hands the finished totals forward to
036300* DCKRPT on TALYCTLF, and the invalid-card list on INVALSTF.
036400 800-WRITE-CONTROL-OUTPUT.
036500     IF WK-DECK-IS-VALID
036600        SET CTL-RUN-IS-VALID TO TRUE
036700     ELSE
036800        SET CTL-RUN-IS-VOID TO TRUE
036900     END-IF.
037000     MOVE WK-TOTAL-ENERGY-COST TO CTL-TOTAL-ENERGY-COST.
037100     MOVE WK-LINE-COUNT TO CTL-LINE-COUNT.
037200     MOVE WK-INVALID-COUNT TO CTL-INVALID-COUNT.
037300     PERFORM 810-COPY-ONE-BUCKET
037400         VARYING WK-HIST-IDX FROM 1 BY 1
037500         UNTIL WK-HIST-IDX > 7.
037600     WRITE DCKCTL-RECORD.
037700     IF WK-INVALID-COUNT > ZERO
037800        PERFORM 820-WRITE-ONE-INVALID-LINE
037900            VARYING WK-INVALID-IDX FROM 1 BY 1
038000            UNTIL WK-INVALID-IDX > WK-INVALID-COUNT
038100               OR WK-INVALID-IDX > 10
038200     END-IF.
038300 800-EXIT.
038400     EXIT.
038500*
038600 810-COPY-ONE-BUCKET.
038700     SET CTL-HIST-IDX TO WK-HIST-IDX.
038800     MOVE HIST-COST-VALUE (WK-HIST-IDX)
038900         TO CTL-HIST-COST-VALUE (CTL-HIST-IDX).
039000     MOVE HIST-CARD-COUNT (WK-HIST-IDX)
039100         TO CTL-HIST-CARD-COUNT (CTL-HIST-IDX).
039200*
039300 820-WRITE-ONE-INVALID-LINE.
039400     MOVE INVALID-LINE-TEXT (WK-INVALID-IDX) TO INVALST-RECORD.
039500     WRITE INVALST-RECORD.
039600*
039700 900-CLOSE-FILES.
039800     CLOSE DECKIN-FILE.
039900     CLOSE IDCTL-FILE.
040000     CLOSE TALYCTL-FILE.
040100     CLOSE INVALST-FILE.
040200*
040300 999-END-PGM.
040400     DISPLAY "***** SLAYTALY - DECK VALIDATE/TALLY ENDS *****".
040500     STOP RUN.
040600
