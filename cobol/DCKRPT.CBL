000100*****************************************************************
000200* Program name:    DCKRPT
000300* Original author: D. MARSH
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 11/30/96  MARSH         Created for the deck-tally rewrite,
000900*                         replaces the PLAYTEST mockup report
001000*                         that never handled a VOID deck
001100* 02/08/98  MARSH         Banner widened to match ACCTRPT style,
001200*                         old banner ran off the print chain
001300* 06/21/02  PELLETIER     Added 400-WRITE-VOID-REPORT, VOID decks
001400*                         were falling through to the tally body
001500*                         with zeroes instead of a VOID marker,
001600*                         CR-3305
001700* 01/06/99  TAMBURRO      Y2K review - no date fields printed on
001800*                         this report, no change required
001900* 06/21/02  TAMBURRO      Drops the IDCTLF read, Deck ID now
002000*                         comes in on CTL-DECK-ID with everything
002100*                         else, CR-3305
002200* 08/14/02  PELLETIER     COPY DCKRLIN moved to just the REPTOUT
002300*                         FD, banner table and Deck ID line now
002400*                         come in on COPY DCKRBAN under WORKING-
002500*                         STORAGE instead, CR-3305
002600* 08/14/02  PELLETIER     INVALST-TEXT widened from 78 to 80
002700*                         bytes to match INVALID-LINE-TEXT,
002800*                         CR-3305
002900* 08/14/02  PELLETIER     330-WRITE-ONE-HIST-LINE now edits the
003000*                         card count through WS-HIST-COUNT-
003100*                         DISPLAY before the STRING, it was
003200*                         printing a raw PIC 9(5) and every count
003300*                         came out zero-padded to 5 digits,
003400*                         CR-3305
003500*****************************************************************
003600* Step 3 of job TALYJOB, and the last one.  Reads the Deck ID,
003700* validity flag, total cost and histogram from TALYCTLF, and the
003800* invalid-card list from INVALSTF, then prints either the full
003900* tally report or the VOID report to REPTOUT.  Once the report
004000* line is written, 910-RESET-WORK-AREAS clears this program's
004100* copy of the accumulators so nothing from this deck can leak
004200* into the next one.
004300*****************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.     DCKRPT.
004600 AUTHOR.         D. MARSH.
004700 INSTALLATION.   MID-STATE DATA CENTER.
004800 DATE-WRITTEN.   11/30/1996.
004900 DATE-COMPILED.  11/30/1996.
005000 SECURITY.       NON-CONFIDENTIAL.
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TALYCTL-FILE  ASSIGN TO TALYCTLF
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-TALYCTL-STATUS.
006300     SELECT INVALST-FILE  ASSIGN TO INVALSTF
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-INVALST-STATUS.
006600     SELECT REPTOUT-FILE  ASSIGN TO REPTOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-REPTOUT-STATUS.
006900*
007000* //TALYJOB  JOB 1,NOTIFY=&SYSUID
007100* //***************************************************/
007200* //STEP030 EXEC PGM=DCKRPT
007300* //TALYCTLF  DD DSN=&SYSUID..DECKTLY.TALYCTL,DISP=(OLD,DELETE)
007400* //INVALSTF  DD DSN=&SYSUID..DECKTLY.INVALST,DISP=(OLD,DELETE)
007500* //REPTOUT   DD DSN=&SYSUID..OUTPUT(TALYRPT),DISP=SHR
007600* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
007700* //CEEDUMP   DD DUMMY
007800* //SYSUDUMP  DD DUMMY
007900* //***************************************************/
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  TALYCTL-FILE
008400     RECORD CONTAINS 80 CHARACTERS RECORDING MODE F.
008500     COPY DCKCTL.
008600*
008700 FD  INVALST-FILE
008800     RECORD CONTAINS 82 CHARACTERS RECORDING MODE F.
008900 01  INVALST-RECORD.
009000     05  INVALST-TEXT             PIC X(80).
009100     05  FILLER                   PIC X(02).
009200*
009300 FD  REPTOUT-FILE
009400     RECORD CONTAINS 80 CHARACTERS RECORDING MODE F.
009500     COPY DCKRLIN.
009600*
009700 WORKING-STORAGE SECTION.
009800     COPY DCKWORK.
009900*
010000     COPY DCKRBAN.
010100*
010200 01  WS-FILE-STATUSES.
010300     05  WS-TALYCTL-STATUS       PIC XX      VALUE "00".
010400     05  WS-INVALST-STATUS       PIC XX      VALUE "00".
010500         88  WS-INVALST-OK              VALUE "00".
010600         88  WS-INVALST-EOF             VALUE "10".
010700     05  WS-REPTOUT-STATUS       PIC XX      VALUE "00".
010800     05  FILLER                  PIC X(02).
010900*
011000 01  WS-DECK-ID-IN.
011100     05  WS-DECK-ID-IN-NUM        PIC 9(9)   VALUE ZERO.
011200     05  FILLER                   PIC X(01).
011300 01  FILLER REDEFINES WS-DECK-ID-IN.
011400     05  WS-DECK-ID-IN-X          PIC X(10).
011500*
011600 01  WS-PRINT-WORK.
011700     05  WS-COST-DISPLAY          PIC Z(6)9.
011800     05  WS-HIST-COUNT-DISPLAY    PIC Z(4)9.
011900     05  FILLER                   PIC X(01).
012000*
012100 PROCEDURE DIVISION.
012200 100-MAIN-PARA.
012300     PERFORM 110-TITLE-SCREEN.
012400     PERFORM 200-OPEN-FILES.
012500     PERFORM 210-READ-CONTROL-INPUTS.
012600     PERFORM 220-DECIDE-REPORT-BODY.
012700     PERFORM 900-CLOSE-FILES.
012800     PERFORM 910-RESET-WORK-AREAS.
012900     PERFORM 999-END-PGM.
013000*
013100 110-TITLE-SCREEN.
013200     DISPLAY SPACES.
013300     DISPLAY "***** DCKRPT - DECK TALLY REPORT STEP *****".
013400     DISPLAY "RUNNING AS STEP030 OF JOB TALYJOB".
013500*
013600 200-OPEN-FILES.
013700     OPEN INPUT TALYCTL-FILE.
013800     OPEN INPUT INVALST-FILE.
013900     OPEN OUTPUT REPTOUT-FILE.
014000*
014100* 210-READ-CONTROL-INPUTS picks up everything DECKIDGN and
014200* SLAYTALY produced: the Deck ID, the control totals/histogram,
014300* and - if there are any - the invalid card lines, loaded into
014400* WK-INVALID-TABLE exactly as SLAYTALY wrote them.
014500 210-READ-CONTROL-INPUTS.
014600     READ TALYCTL-FILE.
014700     MOVE CTL-DECK-ID TO WS-DECK-ID-IN-NUM.
014800     MOVE CTL-LINE-COUNT TO WK-LINE-COUNT.
014900     MOVE CTL-INVALID-COUNT TO WK-INVALID-COUNT.
015000     MOVE CTL-TOTAL-ENERGY-COST TO WK-TOTAL-ENERGY-COST.
015100     IF CTL-RUN-IS-VALID
015200        SET WK-DECK-IS-VALID TO TRUE
015300     ELSE
015400        SET WK-DECK-IS-VOID TO TRUE
015500     END-IF.
015600     PERFORM 230-COPY-ONE-BUCKET
015700         VARYING WK-HIST-IDX FROM 1 BY 1
015800         UNTIL WK-HIST-IDX > 7.
015900     PERFORM 240-READ-ONE-INVALID-LINE THRU 240-EXIT.
016000     PERFORM 240-READ-ONE-INVALID-LINE THRU 240-EXIT
016100         UNTIL WS-INVALST-EOF.
016200*
016300 230-COPY-ONE-BUCKET.
016400     SET CTL-HIST-IDX TO WK-HIST-IDX.
016500     MOVE CTL-HIST-COST-VALUE (CTL-HIST-IDX)
016600         TO HIST-COST-VALUE (WK-HIST-IDX).
016700     MOVE CTL-HIST-CARD-COUNT (CTL-HIST-IDX)
016800         TO HIST-CARD-COUNT (WK-HIST-IDX).
016900*
017000 240-READ-ONE-INVALID-LINE.
017100     READ INVALST-FILE
017200         AT END
017300             MOVE "10" TO WS-INVALST-STATUS
017400             GO TO 240-EXIT
017500     END-READ.
017600     ADD 1 TO WK-SUB-1.
017700     IF WK-SUB-1 <= 11
017800        SET WK-INVALID-IDX TO WK-SUB-1
017900        MOVE INVALST-RECORD TO INVALID-LINE-TEXT (WK-INVALID-IDX)
018000     END-IF.
018100 240-EXIT.
018200     EXIT.
018300*
018400* 220-DECIDE-REPORT-BODY is the whole of the report-selection
018500* rule: the validity flag alone decides which of the two report
018600* shapes goes out, there is no third, hybrid shape.
018700 220-DECIDE-REPORT-BODY.
018800     IF WK-DECK-IS-VALID
018900        PERFORM 300-WRITE-VALID-REPORT THRU 300-EXIT
019000     ELSE
019100        PERFORM 400-WRITE-VOID-REPORT THRU 400-EXIT
019200     END-IF.
019300*
019400 300-WRITE-VALID-REPORT.
019500     PERFORM 310-WRITE-BANNER THRU 310-EXIT.
019600     PERFORM 320-WRITE-DECKID-LINE.
019700     MOVE WK-TOTAL-ENERGY-COST TO WS-COST-DISPLAY.
019800     MOVE SPACES TO REPORT-LINE.
019900     STRING "Total Cost: " DELIMITED BY SIZE
020000            WS-COST-DISPLAY DELIMITED BY SIZE
020100         INTO REPORT-LINE.
020200     WRITE REPTOUT-RECORD.
020300     MOVE "Histogram of Cards:" TO REPORT-LINE.
020400     WRITE REPTOUT-RECORD.
020500     MOVE "----------------------------------------"
020600         TO REPORT-LINE.
020700     WRITE REPTOUT-RECORD.
020800     PERFORM 330-WRITE-ONE-HIST-LINE
020900         VARYING WK-HIST-IDX FROM 1 BY 1
021000         UNTIL WK-HIST-IDX > 7.
021100     MOVE "Invalid Cards:" TO REPORT-LINE.
021200     WRITE REPTOUT-RECORD.
021300     IF WK-INVALID-COUNT > ZERO
021400        PERFORM 340-WRITE-ONE-INVALID-LINE
021500            VARYING WK-INVALID-IDX FROM 1 BY 1
021600            UNTIL WK-INVALID-IDX > WK-INVALID-COUNT
021700               OR WK-INVALID-IDX > 10
021800     END-IF.
021900 300-EXIT.
022000     EXIT.
022100*
022200 310-WRITE-BANNER.
022300     PERFORM 315-WRITE-ONE-BANNER-LINE
022400         VARYING RPT-BANNER-IDX FROM 1 BY 1
022500         UNTIL RPT-BANNER-IDX > 3.
022600 310-EXIT.
022700     EXIT.
022800*
022900 315-WRITE-ONE-BANNER-LINE.
023000     MOVE RPT-BANNER-ROW (RPT-BANNER-IDX) TO REPORT-LINE.
023100     WRITE REPTOUT-RECORD.
023200*
023300 320-WRITE-DECKID-LINE.
023400     MOVE WS-DECK-ID-IN-NUM TO RPT-WK-DECKID-VALUE.
023500     MOVE RPT-WK-DECKID-LINE TO REPORT-LINE.
023600     WRITE REPTOUT-RECORD.
023700*
023800* The card count prints zero-suppressed, the same way WS-COST-
023900* DISPLAY zero-suppresses the total-cost line above - a raw
024000* PIC 9(5) MOVE into the STRING would print a count of 3 as
024100* "00003" instead of "3".
024200 330-WRITE-ONE-HIST-LINE.
024300     MOVE SPACES TO REPORT-LINE.
024400     MOVE HIST-CARD-COUNT (WK-HIST-IDX) TO WS-HIST-COUNT-DISPLAY.
024500     STRING "  Cost " DELIMITED BY SIZE
024600            HIST-COST-VALUE (WK-HIST-IDX) DELIMITED BY SIZE
024700            ": " DELIMITED BY SIZE
024800            WS-HIST-COUNT-DISPLAY DELIMITED BY SIZE
024900         INTO REPORT-LINE.
025000     WRITE REPTOUT-RECORD.
025100*
025200 340-WRITE-ONE-INVALID-LINE.
025300     MOVE SPACES TO REPORT-LINE.
025400     STRING "  " DELIMITED BY SIZE
025500            INVALID-LINE-TEXT (WK-INVALID-IDX) DELIMITED BY SIZE
025600         INTO REPORT-LINE.
025700     WRITE REPTOUT-RECORD.
025800*
025900* 400-WRITE-VOID-REPORT omits the total cost and histogram
026000* entirely, per the VOID report's own layout - a banner, the
026100* Deck ID, and the literal VOID marker, nothing else.
026200 400-WRITE-VOID-REPORT.
026300     PERFORM 310-WRITE-BANNER THRU 310-EXIT.
026400     PERFORM 320-WRITE-DECKID-LINE.
026500     MOVE "VOID" TO REPORT-LINE.
026600     WRITE REPTOUT-RECORD.
026700 400-EXIT.
026800     EXIT.
026900*
027000* 910-RESET-WORK-AREAS is the post-report reset rule: the tally
027100* table, invalid-card table, line counter and total cost this
027200* program picked up from TALYCTLF are all cleared here so the
027300* next run of TALYJOB starts from zero, not from this deck's
027400* leftovers.
027500 910-RESET-WORK-AREAS.
027600     MOVE ZERO TO WK-TALLY-COUNT.
027700     MOVE ZERO TO WK-INVALID-COUNT.
027800     MOVE ZERO TO WK-LINE-COUNT.
027900     MOVE ZERO TO WK-TOTAL-ENERGY-COST.
028000     MOVE ZERO TO WK-SUB-1.
028100     SET WK-DECK-IS-VALID TO TRUE.
028200*
028300 900-CLOSE-FILES.
028400     CLOSE TALYCTL-FILE.
028500     CLOSE INVALST-FILE.
028600     CLOSE REPTOUT-FILE.
028700*
028800 999-END-PGM.
028900     DISPLAY "***** DCKRPT - DECK TALLY REPORT ENDS *****".
029000     STOP RUN.
029100
