000100*****************************************************************
000200* Copybook name:   DCKCARD
000300* Original author: R. KOVACS
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/89  KOVACS        Created for the deck-tally rewrite
000900* 09/02/91  ALVARI        Widened card name to X(40) per CR-1140
001000* 01/06/99  MARSH         Y2K review - no date fields, no change
001100*
001200* Holds one line of the deck input file (DECKIN DD) exactly as
001300* it is punched.  This is the physical FD record only - the
001400* name/cost fields SLAYTALY parses out of CARD-LINE-TEXT live in
001500* DCKWORK, not here, so this copybook never changes shape just
001600* because a parsing rule changes.
001700*****************************************************************
001800 01  DECKIN-RECORD.
001900     05  CARD-LINE-TEXT          PIC X(78).
002000     05  FILLER                  PIC X(02).
002100
