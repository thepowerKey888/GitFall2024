000100*****************************************************************
000200* Copybook name:   DCKCTL
000300* Original author: T. ALVARI
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 09/02/91  ALVARI        Created to carry SLAYTALY totals into
000900*                         DCKRPT without a CALL between steps
001000* 11/30/96  TAMBURRO      Added CTL-DECK-ID so DCKRPT needs only
001100*                         one control file, not two, per CR-2210
001200* 08/14/02  PELLETIER     Trimmed the trailing FILLER from 20 to
001300*                         15 bytes - the FD in both programs was
001400*                         still declaring RECORD CONTAINS 80 from
001500*                         before CTL-DECK-ID went in, and the old
001600*                         FILLER had quietly grown the 01-level
001700*                         to 85, CR-3305
001800*
001900* One record on the job-internal control file (TALYCTLF DD) that
002000* carries the run's Deck ID, validity flag, total energy cost and
002100* cost histogram from SLAYTALY forward to DCKRPT.  This is the
002200* only record SLAYTALY and DCKRPT have in common; they never CALL
002300* one another the way this shop's multi-step jobs never do.
002400*****************************************************************
002500 01  DCKCTL-RECORD.
002600     05  CTL-DECK-ID             PIC 9(9).
002700     05  CTL-VALID-SW            PIC X.
002800         88  CTL-RUN-IS-VALID           VALUE "V".
002900         88  CTL-RUN-IS-VOID             VALUE "X".
003000     05  CTL-TOTAL-ENERGY-COST   PIC 9(7).
003100     05  CTL-HISTOGRAM.
003200         10  CTL-HIST-ENTRY OCCURS 7 TIMES
003300                            INDEXED BY CTL-HIST-IDX.
003400             15  CTL-HIST-COST-VALUE  PIC 9(1).
003500             15  CTL-HIST-CARD-COUNT  PIC 9(5).
003600     05  CTL-LINE-COUNT           PIC 9(4).
003700     05  CTL-INVALID-COUNT        PIC 9(2).
003800     05  FILLER                   PIC X(15).
003900
