000100*****************************************************************
000200* Copybook name:   DCKWORK
000300* Original author: R. KOVACS
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/14/89  KOVACS        Created for the deck-tally rewrite
000900* 05/02/89  KOVACS        Added WK-INVALID-TABLE per pilot run
001000*                         findings - too many bad cards were
001100*                         silently dropped instead of reported
001200* 09/02/91  ALVARI        Raised WK-TALLY-TABLE to 1000 entries
001300*                         to match the line-count cap, CR-1140
001400* 07/19/94  TAMBURRO      Added WK-HISTOGRAM table, was being
001500*                         recomputed by hand from the tally list
001600* 01/06/99  MARSH         Y2K review - no date fields in this
001700*                         copybook, no change required
001800* 11/30/96  MARSH         Added WK-RUN-SWITCHES 88-levels so
001900*                         SLAYTALY reads like prose, CR-2210
002000* 06/21/02  PELLETIER     Added WK-CANDIDATE-ID work area so the
002100*                         candidate ID is held separately from
002200*                         the used-ID table, CR-3305
002300* 08/14/02  PELLETIER     INVALID-LINE-TEXT widened from 78 to
002400*                         80 bytes - an 80-byte line with no
002500*                         whitespace at all normalizes to 80
002600*                         characters and was losing its last
002700*                         two on the way into the table, CR-3305
002800*
002900* This is the master work area for the deck-tally job.  It is
003000* shared, by COPY, between SLAYTALY (which builds the tables)
003100* and DECKIDGN (which only uses WK-DECK-ID-TABLE and its own
003200* counters below).  Nothing in here is written to a physical
003300* file; the tables are emptied by 900-RESET-WORK-AREAS (in
003400* DCKRPT) before the next deck's run so no entry ever survives
003500* from one deck to the next.
003600*****************************************************************
003700*
003800* ---------------------------------------------------------------
003900* Fields parsed out of the current normalized line by SLAYTALY's
004000* 400-NORMALIZE-LINE and 500-PARSE-AND-TALLY.  Not a physical
004100* record layout - the physical DECKIN record is in DCKCARD.
004200* ---------------------------------------------------------------
004300 01  CARD-PARSED-FIELDS.
004400     05  CARD-NAME-WK            PIC X(40).
004500     05  CARD-SEP-COUNT-WK       PIC 99 COMP.
004600     05  CARD-COST-TEXT-WK       PIC X(39).
004700     05  CARD-COST-NUMERIC-SW    PIC X.
004800         88  CARD-COST-IS-NUMERIC      VALUE "Y".
004900         88  CARD-COST-NOT-NUMERIC     VALUE "N".
005000     05  CARD-COST-WK            PIC 9(1).
005100     05  FILLER                  PIC X(19).
005200*
005300* ---------------------------------------------------------------
005400* Card tally table - one entry per distinct card name seen on a
005500* valid line.  Costs for repeated names accumulate into the same
005600* entry instead of a new one (the accumulation rule).
005700* ---------------------------------------------------------------
005800 01  WK-TALLY-CONTROL.
005900     05  WK-TALLY-COUNT          PIC 9(4) COMP VALUE ZERO.
006000     05  WK-TALLY-MAX            PIC 9(4) COMP VALUE 1000.
006100     05  FILLER                  PIC X(02).
006200*
006300 01  WK-TALLY-TABLE.
006400     05  WK-TALLY-ENTRY OCCURS 1 TO 1000 TIMES
006500                        DEPENDING ON WK-TALLY-COUNT
006600                        INDEXED BY WK-TALLY-IDX.
006700         10  TALLY-CARD-NAME     PIC X(40).
006800         10  TALLY-CARD-COST     PIC 9(5).
006900         10  FILLER              PIC X(05).
007000*
007100* ---------------------------------------------------------------
007200* Invalid card table - one entry per invalid line, kept in the
007300* order encountered so the report lists them the way they were
007400* read.  Capped at 11 slots; the 11th entry is what trips the
007500* "more than 10 invalid" VOID check, it is never itself printed.
007600* ---------------------------------------------------------------
007700 01  WK-INVALID-CONTROL.
007800     05  WK-INVALID-COUNT        PIC 99 COMP VALUE ZERO.
007900     05  WK-INVALID-MAX          PIC 99 COMP VALUE 11.
008000     05  FILLER                  PIC X(02).
008100*
008200 01  WK-INVALID-TABLE.
008300     05  WK-INVALID-ENTRY OCCURS 11 TIMES
008400                         INDEXED BY WK-INVALID-IDX.
008500         10  INVALID-LINE-TEXT   PIC X(80).
008600         10  FILLER              PIC X(02).
008700*
008800* ---------------------------------------------------------------
008900* Cost histogram - fixed at 7 buckets, cost values 0 through 6.
009000* Rebuilt from the tally table once the deck file reaches EOF
009100* or the run is aborted VOID; never touched while reading.
009200* ---------------------------------------------------------------
009300 01  WK-HISTOGRAM-TABLE.
009400     05  WK-HIST-ENTRY OCCURS 7 TIMES
009500                       INDEXED BY WK-HIST-IDX.
009600         10  HIST-COST-VALUE     PIC 9(1).
009700         10  HIST-CARD-COUNT     PIC 9(5).
009800         10  FILLER              PIC X(04).
009900*
010000* ---------------------------------------------------------------
010100* Run switches and control totals for the current deck.
010200* ---------------------------------------------------------------
010300 01  WK-RUN-SWITCHES.
010400     05  WK-DECK-VALID-SW        PIC X       VALUE "V".
010500         88  WK-DECK-IS-VALID            VALUE "V".
010600         88  WK-DECK-IS-VOID              VALUE "X".
010700     05  WK-VOID-REASON-SW       PIC X       VALUE SPACE.
010800         88  WK-VOID-TOO-MANY-LINES       VALUE "L".
010900         88  WK-VOID-TOO-MANY-BAD-CARDS   VALUE "I".
011000         88  WK-VOID-NOT-APPLICABLE       VALUE SPACE.
011100     05  WK-MORE-RECORDS-SW      PIC X       VALUE "Y".
011200         88  WK-MORE-RECORDS              VALUE "Y".
011300         88  WK-NO-MORE-RECORDS           VALUE "N".
011400     05  FILLER                  PIC X(01).
011500*
011600 01  WK-RUN-TOTALS.
011700     05  WK-LINE-COUNT           PIC 9(4) COMP VALUE ZERO.
011800     05  WK-TOTAL-ENERGY-COST    PIC 9(7) COMP VALUE ZERO.
011900     05  FILLER                  PIC X(02).
012000*
012100* ---------------------------------------------------------------
012200* Deck-ID ledger work area, used only by DECKIDGN.  WK-DECK-ID-
012300* TABLE is the in-core set of every ID already on the ledger,
012400* loaded once at 200-LOAD-USED-IDS and searched, linearly, each
012500* time a fresh candidate is generated.
012600* ---------------------------------------------------------------
012700 01  WK-DECK-ID-CONTROL.
012800     05  WK-DECK-ID-COUNT        PIC 9(5) COMP VALUE ZERO.
012900     05  WK-DECK-ID-MAX          PIC 9(5) COMP VALUE 20000.
013000     05  FILLER                  PIC X(02).
013100*
013200 01  WK-DECK-ID-TABLE.
013300     05  WK-DECK-ID-ENTRY OCCURS 20000 TIMES
013400                          INDEXED BY WK-DECK-ID-IDX.
013500         10  WK-USED-DECK-ID     PIC 9(9).
013600         10  FILLER              PIC X(01).
013700*
013800 01  FILLER REDEFINES WK-DECK-ID-TABLE.
013900     05  WK-DECK-ID-RAW-ENTRY OCCURS 20000 TIMES
014000                              INDEXED BY WK-DECK-ID-RAW-IDX.
014100         10  WK-DECK-ID-RAW-TEXT PIC X(9).
014200         10  FILLER              PIC X(01).
014300*
014400 01  WK-CANDIDATE-ID.
014500     05  WK-CANDIDATE-ID-NUM     PIC 9(9).
014600     05  WK-CANDIDATE-ID-X REDEFINES WK-CANDIDATE-ID-NUM
014700                           PIC X(9).
014800     05  WK-CANDIDATE-FOUND-SW   PIC X       VALUE "N".
014900         88  WK-CANDIDATE-IS-UNIQUE      VALUE "Y".
015000         88  WK-CANDIDATE-IS-DUPLICATE    VALUE "N".
015100     05  FILLER                  PIC X(01).
015200*
015300* ---------------------------------------------------------------
015400* Miscellaneous subscripts and a seed work area shared by both
015500* SLAYTALY (tally/invalid tables) and DECKIDGN (ID table).
015600* ---------------------------------------------------------------
015700 01  WK-SUBSCRIPTS.
015800     05  WK-SUB-1                PIC 9(4) COMP VALUE ZERO.
015900     05  WK-SUB-2                PIC 9(4) COMP VALUE ZERO.
016000     05  FILLER                  PIC X(02).
016100*
016200 01  WK-CURRENT-DATETIME.
016300     05  WK-DT-YYYY              PIC 9(4).
016400     05  WK-DT-MO                PIC 99.
016500     05  WK-DT-DD                PIC 99.
016600     05  WK-DT-HH                PIC 99.
016700     05  WK-DT-MI                PIC 99.
016800     05  WK-DT-SS                PIC 99.
016900     05  WK-DT-HUND-SEC          PIC 99.
017000     05  FILLER                  PIC X.
017100     05  WK-DT-TZH               PIC 99.
017200     05  WK-DT-TZM               PIC 99.
017300
